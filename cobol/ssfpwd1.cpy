000100*****************************************************************         
000200* Letzte Aenderung :: 2006-03-02                                          
000300* Letzte Version   :: A.01.02                                             
000400* Kurzbeschreibung :: Linkage record shared by SSFPWD0M and its           
000500* Kurzbeschreibung :: test driver PWDDRV0O.  Carries the policy           
000600* Kurzbeschreibung :: configuration, the one password to be               
000700* Kurzbeschreibung :: judged (plus its history), and the                  
000800* Kurzbeschreibung :: pass/fail verdict handed back.                      
000900*                                                                         
001000* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
001100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!        
001200*----------------------------------------------------------------*        
001300* Vers. | Datum    | von | Kommentar                             *        
001400*-------|----------|-----|---------------------------------------*        
001500*A.01.02|2006-03-02| DKM | Sub-fields renamed flat to LINK- per           
001600*       |          |     | house linkage standard - no more CFG-/         
001700*       |          |     | PWI-/PWR- sub-prefixes (CR1525)                
001800*-------|----------|-----|---------------------------------------*        
001900*A.01.01|2003-11-04| TJW | Added DICT-ACCURACY/MIN-WORD-LEN for           
002000*       |          |     | dictionary-checker call                        
002100*-------|----------|-----|---------------------------------------*        
002200*A.01.00|1999-01-08| GLR | Y2K review - no date fields in this            
002300*       |          |     | member, no change required                     
002400*-------|----------|-----|---------------------------------------*        
002500*A.00.01|1991-07-19| DKM | Widened OLD-PASSWORDS-TABLE from 5 to          
002600*       |          |     | 10 entries per Sec. Std #114                   
002700*-------|----------|-----|---------------------------------------*        
002800*A.00.00|1989-02-06| RFH | Original member for SSFPWD0M                   
002900*-------|----------|-----|---------------------------------------*        
003000 01  LINK-REC.                                                            
003100     05  LINK-CMD                PIC X(02).                               
003200         88  LINK-CMD-CONFIGURE          VALUE "CF".                      
003300         88  LINK-CMD-VALIDATE           VALUE "PW".                      
003400     05  LINK-RC                 PIC S9(04) COMP.                         
003500         88  LINK-RC-OK                  VALUE ZERO.                      
003600         88  LINK-RC-ABEND               VALUE 9999.                      
003700*                                                                         
003800*    ---> Policy configuration, set once per run via "CF" call            
003900     05  LINK-CONFIG.                                                     
004000         10  LINK-MIN-PASSWORD-LEN        PIC 9(03).                      
004100         10  LINK-MAX-PASSWORD-LEN        PIC 9(03).                      
004200         10  LINK-MIN-LOWER-ALPHA         PIC 9(03).                      
004300         10  LINK-MIN-UPPER-ALPHA         PIC 9(03).                      
004400         10  LINK-MIN-SPECIAL-CHARS       PIC 9(03).                      
004500         10  LINK-MIN-NUMERIC-CHARS       PIC 9(03).                      
004600         10  LINK-ALLOW-EXT-SYMBOLS       PIC 9(01).                      
004700             88  LINK-EXT-SYMBOLS-ON          VALUE 1.                    
004800         10  LINK-LAST-PWD-DIFFER-CHARS   PIC 9(03).                      
004900         10  LINK-PASSWORD-HISTORY-LEN    PIC 9(03).                      
005000         10  LINK-RESTRICT-BY-DICT        PIC 9(01).                      
005100             88  LINK-DICT-RESTRICTED         VALUE 1.                    
005200         10  LINK-ALLOW-PHONE-NUMBERS     PIC 9(01).                      
005300             88  LINK-PHONE-NUMBERS-OK        VALUE 1.                    
005400         10  LINK-ALLOW-DATES             PIC 9(01).                      
005500             88  LINK-DATES-OK                VALUE 1.                    
005600         10  LINK-DICT-ACCURACY           PIC 9(01)V9(02).                
005700         10  LINK-DICT-MIN-WORD-LEN       PIC 9(02).                      
005800         10  FILLER                      PIC X(05).                       
005900*                                                                         
006000*    ---> One password to be judged, plus history, on "PW" call           
006100     05  LINK-PWD-INPUT.                                                  
006200         10  LINK-NEW-PASSWORD            PIC X(50).                      
006300         10  LINK-NEW-PASSWORD-LEN        PIC 9(03).                      
006400         10  LINK-OLD-PASSWORD-COUNT      PIC 9(02).                      
006500         10  LINK-OLD-PASSWORDS-TABLE     PIC X(50)                       
006600                                         OCCURS 10 TIMES.                 
006700         10  FILLER                      PIC X(05).                       
006800*                                                                         
006900*    ---> Verdict handed back to the caller of "PW"                       
007000     05  LINK-PWD-RESULT.                                                 
007100         10  LINK-RESULT-CODE             PIC X(01).                      
007200             88  LINK-RESULT-PASS             VALUE "P".                  
007300             88  LINK-RESULT-FAIL             VALUE "F".                  
007400         10  LINK-RESULT-REASON           PIC X(80).                      
007500         10  FILLER                      PIC X(05).                       
