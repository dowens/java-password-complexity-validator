?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =SSFPWD1
?SEARCH  =SSFPWD0
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100                                                                          
000200 IDENTIFICATION DIVISION.                                                 
000300                                                                          
000400 PROGRAM-ID. PWDDRV0O.                                                    
000500 AUTHOR. R F HALVORSEN.                                                   
000600 INSTALLATION. MIDLAND ST RETIREMENT SYS - EDP DIVISION.                  
000700 DATE-WRITTEN. 02/06/89.                                                  
000800 DATE-COMPILED.                                                           
000900 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.                              
001000                                                                          
001100*****************************************************************         
001200* Letzte Aenderung :: 2006-03-02                                          
001300* Letzte Version   :: A.02.04                                             
001400* Kurzbeschreibung :: Test driver for SSF-Module SSFPWD0M.  Reads         
001500* Kurzbeschreibung :: a job-controlled deck of sample passwords,          
001600* Kurzbeschreibung :: drives the validator, and lists PASS/FAIL           
001700* Kurzbeschreibung :: to the job log.                                     
001800*                                                                         
001900* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!        
002100*----------------------------------------------------------------*        
002200* Vers. | Datum    | von | Kommentar                             *        
002300*-------|----------|-----|---------------------------------------*        
002400*A.02.04|2006-03-02| DKM | LINK-REC references updated for flat           
002500*       |          |     | LINK- rename in SSFPWD1 (CR1525); old-         
002600*       |          |     | password copy loop bound now a named           
002700*       |          |     | 77-level constant, not a literal;              
002800*       |          |     | dropped CLASS ALPHNUM restored (CR1526)        
002900*-------|----------|-----|---------------------------------------*        
003000*A.02.03|2006-02-14| GLR | VORLAUF file-open path reworked to a           
003100*       |          |     | numbered range per house standard              
003200*       |          |     | (CR1522)                                       
003300*-------|----------|-----|---------------------------------------*        
003400*A.02.02|2006-02-14| GLR | Self-test deck now actually exercises          
003500*       |          |     | the dictionary-word ban - CF call was          
003600*       |          |     | switching it off (CR1519)                      
003700*-------|----------|-----|---------------------------------------*        
003800*A.02.01|2005-04-11| GLR | Deck widened to cover reworked                 
003900*       |          |     | history-length rule (CR1502)                   
004000*-------|----------|-----|---------------------------------------*        
004100*A.02.00|1998-12-03| GLR | Y2K REVIEW - no 2-digit years in               
004200*       |          |     | this driver, no change required                
004300*-------|----------|-----|---------------------------------------*        
004400*A.01.00|1993-08-27| GLR | Added PASS/FAIL summary tally at               
004500*       |          |     | end of run (CR1216)                            
004600*-------|----------|-----|---------------------------------------*        
004700*A.00.00|1989-02-06| RFH | Original coding - drives one CF                
004800*       |          |     | call and a fixed deck of PW calls              
004900*-------|----------|-----|---------------------------------------*        
005000*                                                                         
005100* Programmbeschreibung                                                    
005200* --------------------                                                    
005300* Reads DATA/PASSWORDS.DAT (see FD PASSWORD-TEST-FILE), issues one        
005400* "CF" call to load a fixed policy into SSFPWD0M, then one "PW"           
005500* call per deck record.  Each result is listed to the job log;            
005600* this driver writes no report file - it is a bench-test tool             
005700* only, run by hand or from a one-step job when SSFPWD0M changes.         
005800*                                                                         
005900******************************************************************        
006000                                                                          
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SPECIAL-NAMES.                                                           
006400     SWITCH-15 IS ANZEIGE-VERSION                                         
006500         ON STATUS IS SHOW-VERSION                                        
006600     CLASS ALPHNUM IS "0123456789"                                        
006700                      "abcdefghijklmnopqrstuvwxyz"                        
006800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006900                      " .,;-_!§$%&/=*+".                                  
007000                                                                          
007100 INPUT-OUTPUT SECTION.                                                    
007200 FILE-CONTROL.                                                            
007300     SELECT  PASSWORD-TEST-FILE   ASSIGN TO "PWDTESTF"                    
007400             ORGANIZATION IS LINE SEQUENTIAL                              
007500             FILE STATUS  IS FILE-STATUS.                                 
007600                                                                          
007700 DATA DIVISION.                                                           
007800 FILE SECTION.                                                            
007900*----------------------------------------------------------------*        
008000* Testkartendeck fuer PWDDRV0O - ein Satz je Passwort-Testfall            
008100*----------------------------------------------------------------*        
008200 FD  PASSWORD-TEST-FILE.                                                  
008300 01  PT-TEST-CASE.                                                        
008400     05  PT-CASE-ID              PIC X(08).                               
008500     05  PT-CASE-DESC            PIC X(40).                               
008600     05  PT-NEW-PASSWORD         PIC X(50).                               
008700     05  PT-NEW-PASSWORD-LEN     PIC 9(03).                               
008800     05  PT-OLD-PASSWORD-COUNT   PIC 9(02).                               
008900     05  PT-OLD-PASSWORDS        PIC X(50) OCCURS 10 TIMES.               
009000     05  FILLER                  PIC X(07).                               
009100                                                                          
009200 WORKING-STORAGE SECTION.                                                 
009300*----------------------------------------------------------------*        
009400* Standalone Feld ausserhalb jeder Gruppe - Groesse Old-PW-Tabelle        
009500*----------------------------------------------------------------*        
009600 77          K-OLD-PASSWORD-MAX  PIC S9(04) COMP VALUE 10.                
009700                                                                          
009800*----------------------------------------------------------------*        
009900* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
010000*----------------------------------------------------------------*        
010100 01          COMP-FELDER.                                                 
010200     05      C4-I1               PIC S9(04) COMP.                         
010300     05      WS-PASS-COUNT       PIC S9(04) COMP.                         
010400     05      WS-FAIL-COUNT       PIC S9(04) COMP.                         
010500     05      WS-CASE-COUNT       PIC S9(04) COMP.                         
010600     05      FILLER              PIC S9(04) COMP.                         
010700                                                                          
010800*----------------------------------------------------------------*        
010900* Display-Felder: Praefix D                                               
011000*----------------------------------------------------------------*        
011100 01          DISPLAY-FELDER.                                              
011200     05      D-NUM4              PIC -9(04).                              
011300     05      FILLER              PIC X(05).                               
011400                                                                          
011500*----------------------------------------------------------------*        
011600* Felder mit konstantem Inhalt: Praefix K                                 
011700*----------------------------------------------------------------*        
011800 01          KONSTANTE-FELDER.                                            
011900     05      K-MODUL             PIC X(08)     VALUE "PWDDRV0O".          
012000     05      K-RELEASE           PIC X(07)     VALUE "A.02.04".           
012100     05      FILLER              PIC X(05).                               
012200                                                                          
012300*----------------------------------------------------------------*        
012400* Conditional-Felder                                                      
012500*----------------------------------------------------------------*        
012600 01          SCHALTER.                                                    
012700     05      FILE-STATUS         PIC X(02).                               
012800          88 FILE-OK                         VALUE "00".                  
012900          88 FILE-NOK                        VALUE "01" THRU "99".        
013000     05      REC-STAT REDEFINES  FILE-STATUS.                             
013100        10   FILE-STATUS1        PIC X.                                   
013200          88 FILE-EOF                        VALUE "1".                   
013300        10                       PIC X.                                   
013400                                                                          
013500     05      PRG-STATUS          PIC 9.                                   
013600          88 PRG-OK                          VALUE ZERO.                  
013700          88 PRG-ABBRUCH                     VALUE 2.                     
013800                                                                          
013900     05      MSG-STATUS          PIC 9       VALUE ZERO.                  
014000          88 MSG-EOF                         VALUE 1.                     
014100     05      FILLER              PIC X(02).                               
014200                                                                          
014300*----------------------------------------------------------------*        
014400* Zusammenfassung am Laufende: Praefix WS                                 
014500*----------------------------------------------------------------*        
014600 01          WS-COUNT-DISPLAY    PIC ZZZ9.                                
014700 01          WS-COUNT-X REDEFINES WS-COUNT-DISPLAY                        
014800                                 PIC X(04).                               
014900 01          WS-COUNT-TRIMMED    PIC X(04).                               
015000                                                                          
015100*----------------------------------------------------------------*        
015200* Ausgabezeile fuer den Job-Log: Praefix WS-RL                            
015300*----------------------------------------------------------------*        
015400 01          WS-RESULT-LINE      PIC X(144).                              
015500 01          WS-RESULT-LINE-PARTS REDEFINES WS-RESULT-LINE.               
015600     05      WS-RL-CASE-ID       PIC X(08).                               
015700     05      FILLER              PIC X(02) VALUE SPACES.                  
015800     05      WS-RL-CASE-DESC     PIC X(40).                               
015900     05      FILLER              PIC X(02) VALUE SPACES.                  
016000     05      WS-RL-VERDICT       PIC X(04).                               
016100     05      FILLER              PIC X(02) VALUE SPACES.                  
016200     05      WS-RL-REASON        PIC X(80).                               
016300     05      FILLER              PIC X(06).                               
016400                                                                          
016500*----------------------------------------------------------------*        
016600* Uebergabe an/von SSFPWD0M - siehe Copy-Glied SSFPWD1                    
016700*----------------------------------------------------------------*        
016800     COPY    SSFPWD1.                                                     
016900                                                                          
017000 PROCEDURE DIVISION.                                                      
017100******************************************************************        
017200* Steuerungs-Section                                                      
017300******************************************************************        
017400 A100-STEUERUNG SECTION.                                                  
017500 A100-00.                                                                 
017600**  ---> wenn SWITCH-15 gesetzt ist, nur Version zeigen, beenden          
017700     IF  SHOW-VERSION                                                     
017800         DISPLAY K-MODUL " -- RELEASE " K-RELEASE                         
017900         STOP RUN                                                         
018000     END-IF                                                               
018100                                                                          
018200     PERFORM B000-VORLAUF                                                 
018300     IF  PRG-ABBRUCH                                                      
018400         CONTINUE                                                         
018500     ELSE                                                                 
018600         PERFORM B100-VERARBEITUNG                                        
018700     END-IF                                                               
018800     PERFORM B090-ENDE                                                    
018900     STOP RUN                                                             
019000     .                                                                    
019100 A100-99.                                                                 
019200     EXIT.                                                                
019300                                                                          
019400******************************************************************        
019500* Vorlauf                                                                 
019600******************************************************************        
019700**  ---> CR1522 2006-02-14 GLR: numbered range restored for the           
019800**  ---> file-open path per house error-handling standard - GO TO         
019900**  ---> B010-LAST skips the "VORLAUF OK" message on OPEN failure         
020000 B000-VORLAUF SECTION.                                                    
020100 B000-00.                                                                 
020200     PERFORM C000-INIT                                                    
020300     PERFORM C050-CONFIGURE                                               
020400                                                                          
020500     PERFORM B010-FIRST THRU B010-LAST                                    
020600     .                                                                    
020700 B000-99.                                                                 
020800     EXIT.                                                                
020900                                                                          
021000 B010-FIRST.                                                              
021100     OPEN INPUT PASSWORD-TEST-FILE                                        
021200     IF  FILE-NOK                                                         
021300         DISPLAY K-MODUL " - OPEN PASSWORD-TEST-FILE FAILED, "            
021400                 "STATUS " FILE-STATUS                                    
021500         SET PRG-ABBRUCH TO TRUE                                          
021600         GO TO B010-LAST                                                  
021700     END-IF                                                               
021800     DISPLAY K-MODUL " - PASSWORD-TEST-FILE OPEN, VORLAUF OK"             
021900 B010-LAST.                                                               
022000     EXIT.                                                                
022100                                                                          
022200******************************************************************        
022300* Ende                                                                    
022400******************************************************************        
022500 B090-ENDE SECTION.                                                       
022600 B090-00.                                                                 
022700     IF  PRG-ABBRUCH                                                      
022800         DISPLAY ">>> ABBRUCH !!! <<<"                                    
022900     ELSE                                                                 
023000         CLOSE PASSWORD-TEST-FILE                                         
023100         MOVE WS-CASE-COUNT TO WS-COUNT-DISPLAY                           
023200         PERFORM C900-TRIM-COUNT                                          
023300         DISPLAY K-MODUL " - " WS-COUNT-TRIMMED " CASE(S) RUN"            
023400         MOVE WS-PASS-COUNT TO WS-COUNT-DISPLAY                           
023500         PERFORM C900-TRIM-COUNT                                          
023600         DISPLAY K-MODUL " - " WS-COUNT-TRIMMED " PASSED"                 
023700         MOVE WS-FAIL-COUNT TO WS-COUNT-DISPLAY                           
023800         PERFORM C900-TRIM-COUNT                                          
023900         DISPLAY K-MODUL " - " WS-COUNT-TRIMMED " FAILED"                 
024000     END-IF                                                               
024100     .                                                                    
024200 B090-99.                                                                 
024300     EXIT.                                                                
024400                                                                          
024500******************************************************************        
024600* Verarbeitung - je Satz im Testkartendeck einen PW-Aufruf                
024700******************************************************************        
024800 B100-VERARBEITUNG SECTION.                                               
024900 B100-00.                                                                 
025000     PERFORM C100-READ-TEST-CASE                                          
025100     PERFORM C110-VALIDATE-ONE-CASE                                       
025200        UNTIL FILE-EOF                                                    
025300     .                                                                    
025400 B100-99.                                                                 
025500     EXIT.                                                                
025600                                                                          
025700******************************************************************        
025800* Initialisierung von Feldern und Zaehlern                                
025900******************************************************************        
026000 C000-INIT SECTION.                                                       
026100 C000-00.                                                                 
026200     INITIALIZE SCHALTER                                                  
026300     MOVE ZERO TO WS-PASS-COUNT WS-FAIL-COUNT WS-CASE-COUNT               
026400     .                                                                    
026500 C000-99.                                                                 
026600     EXIT.                                                                
026700                                                                          
026800******************************************************************        
026900* Policy fuer diesen Testlauf an SSFPWD0M uebergeben (LINK-CMD=CF)        
027000******************************************************************        
027100 C050-CONFIGURE SECTION.                                                  
027200 C050-00.                                                                 
027300     MOVE 015    TO LINK-MIN-PASSWORD-LEN                                 
027400     MOVE 050    TO LINK-MAX-PASSWORD-LEN                                 
027500     MOVE 001    TO LINK-MIN-LOWER-ALPHA                                  
027600     MOVE 001    TO LINK-MIN-UPPER-ALPHA                                  
027700     MOVE 001    TO LINK-MIN-SPECIAL-CHARS                                
027800     MOVE 001    TO LINK-MIN-NUMERIC-CHARS                                
027900     MOVE 0      TO LINK-ALLOW-EXT-SYMBOLS                                
028000     MOVE 004    TO LINK-LAST-PWD-DIFFER-CHARS                            
028100     MOVE 010    TO LINK-PASSWORD-HISTORY-LEN                             
028200     MOVE 1      TO LINK-RESTRICT-BY-DICT                                 
028300     MOVE 0      TO LINK-ALLOW-PHONE-NUMBERS                              
028400     MOVE 0      TO LINK-ALLOW-DATES                                      
028500     MOVE 0.80   TO LINK-DICT-ACCURACY                                    
028600     MOVE 04     TO LINK-DICT-MIN-WORD-LEN                                
028700                                                                          
028800     SET LINK-CMD-CONFIGURE TO TRUE                                       
028900     CALL "SSFPWD0M" USING LINK-REC                                       
029000     IF  LINK-RC-ABEND                                                    
029100         DISPLAY K-MODUL " - SSFPWD0M ABENDED ON CF CALL"                 
029200         SET PRG-ABBRUCH TO TRUE                                          
029300     END-IF                                                               
029400     .                                                                    
029500 C050-99.                                                                 
029600     EXIT.                                                                
029700                                                                          
029800******************************************************************        
029900* Naechsten Testfall einlesen                                             
030000******************************************************************        
030100 C100-READ-TEST-CASE SECTION.                                             
030200 C100-00.                                                                 
030300     READ PASSWORD-TEST-FILE                                              
030400         AT END SET FILE-EOF TO TRUE                                      
030500     END-READ                                                             
030600     .                                                                    
030700 C100-99.                                                                 
030800     EXIT.                                                                
030900                                                                          
031000******************************************************************        
031100* Einen Testfall an SSFPWD0M uebergeben und Ergebnis ausgeben             
031200******************************************************************        
031300 C110-VALIDATE-ONE-CASE SECTION.                                          
031400 C110-00.                                                                 
031500     ADD 1 TO WS-CASE-COUNT                                               
031600                                                                          
031700     MOVE PT-NEW-PASSWORD          TO LINK-NEW-PASSWORD                   
031800     MOVE PT-NEW-PASSWORD-LEN      TO LINK-NEW-PASSWORD-LEN               
031900     MOVE PT-OLD-PASSWORD-COUNT    TO LINK-OLD-PASSWORD-COUNT             
032000                                                                          
032100     PERFORM C111-COPY-OLD-PASSWORD                                       
032200        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > K-OLD-PASSWORD-MAX        
032300                                                                          
032400     SET LINK-CMD-VALIDATE TO TRUE                                        
032500     CALL "SSFPWD0M" USING LINK-REC                                       
032600                                                                          
032700     IF  LINK-RC-ABEND                                                    
032800         DISPLAY K-MODUL " - SSFPWD0M ABENDED ON PW CALL, CASE "          
032900                 PT-CASE-ID                                               
033000         SET PRG-ABBRUCH TO TRUE                                          
033100     ELSE                                                                 
033200         PERFORM C120-BUILD-RESULT-LINE                                   
033300         PERFORM C100-READ-TEST-CASE                                      
033400     END-IF                                                               
033500     .                                                                    
033600 C110-99.                                                                 
033700     EXIT.                                                                
033800                                                                          
033900 C111-COPY-OLD-PASSWORD SECTION.                                          
034000 C111-00.                                                                 
034100     MOVE PT-OLD-PASSWORDS(C4-I1)                                         
034200       TO LINK-OLD-PASSWORDS-TABLE(C4-I1)                                 
034300     .                                                                    
034400 C111-99.                                                                 
034500     EXIT.                                                                
034600                                                                          
034700******************************************************************        
034800* Ergebniszeile aufbauen und in das Job-Log schreiben                     
034900******************************************************************        
035000 C120-BUILD-RESULT-LINE SECTION.                                          
035100 C120-00.                                                                 
035200     MOVE SPACES         TO WS-RESULT-LINE                                
035300     MOVE PT-CASE-ID      TO WS-RL-CASE-ID                                
035400     MOVE PT-CASE-DESC    TO WS-RL-CASE-DESC                              
035500                                                                          
035600     IF  LINK-RESULT-PASS                                                 
035700         MOVE "PASS"      TO WS-RL-VERDICT                                
035800         ADD 1 TO WS-PASS-COUNT                                           
035900     ELSE                                                                 
036000         MOVE "FAIL"      TO WS-RL-VERDICT                                
036100         ADD 1 TO WS-FAIL-COUNT                                           
036200     END-IF                                                               
036300                                                                          
036400     MOVE LINK-RESULT-REASON TO WS-RL-REASON                              
036500     DISPLAY WS-RESULT-LINE                                               
036600     .                                                                    
036700 C120-99.                                                                 
036800     EXIT.                                                                
036900                                                                          
037000******************************************************************        
037100* Fuehrende Nullen aus WS-COUNT-DISPLAY entfernen                         
037200******************************************************************        
037300 C900-TRIM-COUNT SECTION.                                                 
037400 C900-00.                                                                 
037500     MOVE SPACES TO WS-COUNT-TRIMMED                                      
037600     IF      WS-COUNT-X(1:1) NOT = SPACE                                  
037700             MOVE WS-COUNT-X       TO WS-COUNT-TRIMMED                    
037800     ELSE IF WS-COUNT-X(2:1) NOT = SPACE                                  
037900             MOVE WS-COUNT-X(2:3)  TO WS-COUNT-TRIMMED                    
038000     ELSE IF WS-COUNT-X(3:1) NOT = SPACE                                  
038100             MOVE WS-COUNT-X(3:2)  TO WS-COUNT-TRIMMED                    
038200     ELSE                                                                 
038300             MOVE WS-COUNT-X(4:1)  TO WS-COUNT-TRIMMED                    
038400     END-IF                                                               
038500     .                                                                    
038600 C900-99.                                                                 
038700     EXIT.                                                                
038800                                                                          
038900******************************************************************        
039000* ENDE Source-Programm                                                    
039100******************************************************************        
