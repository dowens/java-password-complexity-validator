?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100                                                                          
000200 IDENTIFICATION DIVISION.                                                 
000300                                                                          
000400 PROGRAM-ID. SSFPWD0M.                                                    
000500 AUTHOR. R F HALVORSEN.                                                   
000600 INSTALLATION. MIDLAND ST RETIREMENT SYS - EDP DIVISION.                  
000700 DATE-WRITTEN. 02/06/89.                                                  
000800 DATE-COMPILED.                                                           
000900 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.                              
001000                                                                          
001100******************************************************************        
001200* Letzte Aenderung :: 2006-03-02                                          
001300* Letzte Version   :: A.03.05                                             
001400* Kurzbeschreibung :: Password complexity rules engine.  Judges           
001500* Kurzbeschreibung :: one candidate password against Retirement           
001600* Kurzbeschreibung :: System security policy; returns PASS/FAIL           
001700* Kurzbeschreibung :: plus a reason text.                                 
001800*                                                                         
001900* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!        
002100*----------------------------------------------------------------*        
002200* Vers. | Datum    | von | Kommentar                             *        
002300*-------|----------|-----|---------------------------------------*        
002400*A.03.05|2006-03-02| DKM | LINK-REC sub-fields renamed flat per           
002500*       |          |     | house linkage standard - no more CFG-/         
002600*       |          |     | PWI-/PWR- prefixes (CR1525); dropped           
002700*       |          |     | CLASS ALPHNUM boilerplate restored;            
002800*       |          |     | banned-word table bound now a named            
002900*       |          |     | 77-level constant, not literal (CR1526)        
003000*-------|----------|-----|---------------------------------------*        
003100*A.03.04|2006-02-14| GLR | Char-class scan now stops at the first         
003200*       |          |     | invalid character instead of scanning          
003300*       |          |     | the rest of the password (CR1520); bad-        
003400*       |          |     | command abend path reworked to a               
003500*       |          |     | numbered range per house standard              
003600*       |          |     | (CR1521)                                       
003700*-------|----------|-----|---------------------------------------*        
003800*A.03.03|2006-02-14| GLR | Space character no longer miscounted as        
003900*       |          |     | lowercase in char-class scan (CR1518)          
004000*-------|----------|-----|---------------------------------------*        
004100*A.03.02|2005-04-11| GLR | History-repeat scan now honors                 
004200*       |          |     | configured history length, not a fixed         
004300*       |          |     | 10 (CR1502)                                    
004400*-------|----------|-----|---------------------------------------*        
004500*A.03.01|2002-09-30| TJW | Corrected max-length wording to match          
004600*       |          |     | Legal-approved text (CR1447)                   
004700*-------|----------|-----|---------------------------------------*        
004800*A.03.00|2000-06-08| TJW | Added extended-symbol-set switch (code         
004900*       |          |     | points 32-255) per CR1402                      
005000*-------|----------|-----|---------------------------------------*        
005100*A.02.01|1998-12-03| GLR | Y2K review - no 2-digit years in this          
005200*       |          |     | module, no change required                     
005300*-------|----------|-----|---------------------------------------*        
005400*A.02.00|1995-01-10| DKM | Added dictionary-word ban, table-driven        
005500*       |          |     | (no ext. dict available here) (CR1309)         
005600*-------|----------|-----|---------------------------------------*        
005700*A.01.01|1993-08-27| GLR | Added Levenshtein differ-by-N check vs.        
005800*       |          |     | last password (CR1215)                         
005900*-------|----------|-----|---------------------------------------*        
006000*A.01.00|1992-03-19| RFH | Added previous-password history repeat         
006100*       |          |     | check (CR1130)                                 
006200*-------|----------|-----|---------------------------------------*        
006300*A.00.02|1990-11-02| DKM | Added phone-number pattern ban (CR1041)        
006400*-------|----------|-----|---------------------------------------*        
006500*A.00.01|1990-05-14| RFH | Added date-pattern ban (CR1005)                
006600*-------|----------|-----|---------------------------------------*        
006700*A.00.00|1989-02-06| RFH | Original coding - length and                   
006800*       |          |     | character-class rules only                     
006900*-------|----------|-----|---------------------------------------*        
007000*                                                                         
007100* Programmbeschreibung                                                    
007200* --------------------                                                    
007300* Called with LINK-CMD = "CF" once per run to load the policy             
007400* settings for this cycle (mirrors a one-time "configure" step);          
007500* called with LINK-CMD = "PW" once per candidate password.  All           
007600* rules are evaluated in the fixed order required by Security             
007700* Standard #97; the first rule that fails stops the run and its           
007800* reason text is returned - later rules are not evaluated.                
007900*                                                                         
008000******************************************************************        
008100                                                                          
008200 ENVIRONMENT DIVISION.                                                    
008300 CONFIGURATION SECTION.                                                   
008400 SPECIAL-NAMES.                                                           
008500     SWITCH-15 IS ANZEIGE-VERSION                                         
008600         ON STATUS IS SHOW-VERSION                                        
008700     CLASS ALPHNUM IS "0123456789"                                        
008800                      "abcdefghijklmnopqrstuvwxyz"                        
008900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
009000                      " .,;-_!§$%&/=*+".                                  
009100                                                                          
009200 INPUT-OUTPUT SECTION.                                                    
009300 FILE-CONTROL.                                                            
009400                                                                          
009500 DATA DIVISION.                                                           
009600 FILE SECTION.                                                            
009700                                                                          
009800 WORKING-STORAGE SECTION.                                                 
009900*----------------------------------------------------------------*        
010000* Standalone Feld ausserhalb jeder Gruppe - Groesse Bannwort-Liste        
010100*----------------------------------------------------------------*        
010200 77          K-BANNED-WORD-MAX   PIC S9(04) COMP VALUE 10.                
010300                                                                          
010400*----------------------------------------------------------------*        
010500* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
010600*----------------------------------------------------------------*        
010700 01          COMP-FELDER.                                                 
010800     05      C4-I1               PIC S9(04) COMP.                         
010900     05      C4-LEN              PIC S9(04) COMP.                         
011000     05      C4-OLD-LEN          PIC S9(04) COMP.                         
011100     05      C4-COUNT            PIC S9(04) COMP.                         
011200     05      C4-PTR              PIC S9(04) COMP.                         
011300     05      C4-LOWER-COUNT      PIC S9(04) COMP.                         
011400     05      C4-UPPER-COUNT      PIC S9(04) COMP.                         
011500     05      C4-NUMERIC-COUNT    PIC S9(04) COMP.                         
011600     05      C4-SPECIAL-COUNT    PIC S9(04) COMP.                         
011700     05      C4-EDIT-DISTANCE    PIC S9(04) COMP.                         
011800     05      C4-BANNED-IDX       PIC S9(04) COMP.                         
011900     05      C4-HISTORY-IDX      PIC S9(04) COMP.                         
012000                                                                          
012100     05      C4-X.                                                        
012200      10                         PIC X value low-value.                   
012300      10     C4-X2               PIC X.                                   
012400     05      C4-NUM redefines C4-X                                        
012500                                 PIC S9(04) COMP.                         
012600     05      FILLER              PIC X(04).                               
012700                                                                          
012800*----------------------------------------------------------------*        
012900* Display-Felder: Praefix D                                               
013000*----------------------------------------------------------------*        
013100 01          DISPLAY-FELDER.                                              
013200     05      D-NUM3              PIC ZZ9.                                 
013300     05      D-NUM3-TRIMMED      PIC X(03).                               
013400     05      FILLER              PIC X(04).                               
013500                                                                          
013600*----------------------------------------------------------------*        
013700* Felder mit konstantem Inhalt: Praefix K                                 
013800*----------------------------------------------------------------*        
013900 01          KONSTANTE-FELDER.                                            
014000     05      K-MODUL             PIC X(08)     VALUE "SSFPWD0M".          
014100     05      K-RELEASE           PIC X(07)     VALUE "A.03.05".           
014200     05      FILLER              PIC X(02).                               
014300                                                                          
014400*----------------------------------------------------------------*        
014500* Conditional-Felder                                                      
014600*----------------------------------------------------------------*        
014700 01          SCHALTER.                                                    
014800     05      W-PROGRAM-STATUS    PIC X.                                   
014900          88 W-PROGRAM-OK                    VALUE "0".                   
015000          88 W-PROGRAM-ABEND                 VALUE "1".                   
015100     05      W-DATE-BAN-FLAG     PIC X.                                   
015200          88 W-DATE-PATTERN-FOUND            VALUE "Y".                   
015300     05      W-PHONE-BAN-FLAG    PIC X.                                   
015400          88 W-PHONE-PATTERN-FOUND           VALUE "Y".                   
015500     05      W-DICT-FLAG         PIC X.                                   
015600          88 W-DICTIONARY-HIT                VALUE "Y".                   
015700          88 W-DICTIONARY-CLEAN              VALUE "N".                   
015800     05      W-HISTORY-FLAG      PIC X.                                   
015900          88 W-HISTORY-HIT                   VALUE "Y".                   
016000          88 W-HISTORY-CLEAN                 VALUE "N".                   
016100     05      W-RUN-NUMERIC-FLAG  PIC X.                                   
016200          88 W-RUN-IS-NUMERIC                VALUE "Y".                   
016300          88 W-RUN-NOT-NUMERIC               VALUE "N".                   
016400     05      FILLER              PIC X(04).                               
016500                                                                          
016600*----------------------------------------------------------------*        
016700* Bleibt ueber mehrere CALLs hinweg erhalten (nicht INITIALIZE!)          
016800* State that must survive across CALLs - do not INITIALIZE                
016900*----------------------------------------------------------------*        
017000 01          MODULE-STATE.                                                
017100     05      W-FIRST-CALL-FLAG   PIC X              VALUE "Y".            
017200          88 W-FIRST-CALL                    VALUE "Y".                   
017300          88 W-NOT-FIRST-CALL                VALUE "N".                   
017400     05      FILLER              PIC X(09).                               
017500                                                                          
017600*----------------------------------------------------------------*        
017700* Policy in Kraft fuer diesen Lauf - gesetzt durch LINK-CMD "CF"          
017800* Policy in effect for this run - set by LINK-CMD "CF"                    
017900*----------------------------------------------------------------*        
018000 01          SAVED-POLICY.                                                
018100     05      SP-MIN-PASSWORD-LEN         PIC 9(03) VALUE 015.             
018200     05      SP-MAX-PASSWORD-LEN         PIC 9(03) VALUE 050.             
018300     05      SP-MIN-LOWER-ALPHA          PIC 9(03) VALUE 001.             
018400     05      SP-MIN-UPPER-ALPHA          PIC 9(03) VALUE 001.             
018500     05      SP-MIN-SPECIAL-CHARS        PIC 9(03) VALUE 001.             
018600     05      SP-MIN-NUMERIC-CHARS        PIC 9(03) VALUE 001.             
018700     05      SP-ALLOW-EXT-SYMBOLS        PIC 9(01) VALUE 0.               
018800          88 SP-EXT-SYMBOLS-ON                     VALUE 1.               
018900     05      SP-LAST-PWD-DIFFER-CHARS    PIC 9(03) VALUE 004.             
019000     05      SP-PASSWORD-HISTORY-LEN     PIC 9(03) VALUE 010.             
019100     05      SP-RESTRICT-BY-DICT         PIC 9(01) VALUE 0.               
019200          88 SP-DICT-RESTRICTED                    VALUE 1.               
019300     05      SP-ALLOW-PHONE-NUMBERS      PIC 9(01) VALUE 1.               
019400          88 SP-PHONE-NUMBERS-OK                   VALUE 1.               
019500     05      SP-ALLOW-DATES              PIC 9(01) VALUE 1.               
019600          88 SP-DATES-OK                           VALUE 1.               
019700     05      SP-DICT-ACCURACY            PIC 9(01)V99 VALUE 0.80.         
019800     05      SP-DICT-MIN-WORD-LEN        PIC 9(02) VALUE 04.              
019900     05      FILLER                      PIC X(05).                       
020000                                                                          
020100*----------------------------------------------------------------*        
020200* Dictionary-Ersatz: Tabelle verbotener Woerter (kein externer            
020300* Dictionary-Checker verfuegbar - Security Std #97 Anhang C)              
020400* Dictionary substitute: banned-word table (no external                   
020500* dictionary checker on hand - Security Std #97 Appendix C)               
020600*----------------------------------------------------------------*        
020700 01          W1-BANNED-WORD-LIST.                                         
020800     05      FILLER              PIC X(20) VALUE "PASSWORD".              
020900     05      FILLER              PIC X(20) VALUE "LETMEIN".               
021000     05      FILLER              PIC X(20) VALUE "DRAGON".                
021100     05      FILLER              PIC X(20) VALUE "MONKEY".                
021200     05      FILLER              PIC X(20) VALUE "QWERTY".                
021300     05      FILLER              PIC X(20) VALUE "ADMIN".                 
021400     05      FILLER              PIC X(20) VALUE "WELCOME".               
021500     05      FILLER              PIC X(20) VALUE "FOOTBALL".              
021600     05      FILLER              PIC X(20) VALUE "BASEBALL".              
021700     05      FILLER              PIC X(20) VALUE "SUNSHINE".              
021800 01          W1-BANNED-WORD-TABLE REDEFINES W1-BANNED-WORD-LIST.          
021900     05      W1-BANNED-WORD      PIC X(20) OCCURS 10 TIMES.               
022000                                                                          
022100 01          W1-BANNED-WORD-LEN-TABLE.                                    
022200     05      W1-BANNED-WORD-LEN  PIC S9(04) COMP OCCURS 10 TIMES.         
022300                                                                          
022400*----------------------------------------------------------------*        
022500* Arbeitsbereich fuer Zeichen-Klassifizierung                             
022600* Work area for character classification                                  
022700*----------------------------------------------------------------*        
022800 01          W2-CHAR-WORK.                                                
022900     05      W2-PASSWORD-TEXT    PIC X(50).                               
023000     05      W2-PASSWORD-CHARS REDEFINES W2-PASSWORD-TEXT                 
023100                                 PIC X OCCURS 50 TIMES.                   
023200     05      W2-PASSWORD-UPPER   PIC X(50).                               
023300     05      W2-OLD-PASSWORD-TEXT PIC X(50).                              
023400     05      W2-OLD-PASSWORD-CHARS REDEFINES W2-OLD-PASSWORD-TEXT         
023500                                 PIC X OCCURS 50 TIMES.                   
023600     05      FILLER              PIC X(04).                               
023700                                                                          
023800*----------------------------------------------------------------*        
023900* Arbeitsbereich Levenshtein-Distanz (2-Zeilen-Verfahren)                 
024000* Work area for Levenshtein distance (two-row method)                     
024100*----------------------------------------------------------------*        
024200 01          W3-LEV-WORK.                                                 
024300     05      W3-LEV-LEN1         PIC S9(04) COMP.                         
024400     05      W3-LEV-LEN2         PIC S9(04) COMP.                         
024500     05      W3-PREV-ROW     PIC S9(04) COMP OCCURS 51 TIMES.             
024600     05      W3-CURR-ROW     PIC S9(04) COMP OCCURS 51 TIMES.             
024700     05      W3-LEV-COST         PIC S9(04) COMP.                         
024800     05      W3-LEV-I            PIC S9(04) COMP.                         
024900     05      W3-LEV-J            PIC S9(04) COMP.                         
025000     05      W3-DEL-COST  PIC S9(04) COMP.                                
025100     05      W3-INS-COST  PIC S9(04) COMP.                                
025200     05      W3-SUB-COST   PIC S9(04) COMP.                               
025300     05      FILLER              PIC X(04).                               
025400                                                                          
025500*----------------------------------------------------------------*        
025600* Arbeitsbereich Datum/Telefon Mustersuche                                
025700* Work area for date/phone pattern search                                 
025800*----------------------------------------------------------------*        
025900 01          W4-PATTERN-WORK.                                             
026000     05      W-START-POS         PIC S9(04) COMP.                         
026100     05      W-CHECK-POS         PIC S9(04) COMP.                         
026200     05      W-CHECK-LEN         PIC S9(04) COMP.                         
026300     05      W-CHECK-IDX         PIC S9(04) COMP.                         
026400     05      W-POS               PIC S9(04) COMP.                         
026500     05      W-LEN1              PIC S9(04) COMP.                         
026600     05      W-LEN2              PIC S9(04) COMP.                         
026700     05      W-LEN3              PIC S9(04) COMP.                         
026800     05      W-SEP-CHAR          PIC X.                                   
026900          88 W-DATE-SEP-OK                   VALUE "-" "." "/".           
027000          88 W-PHONE-SEP-OK                  VALUE "-" ".".               
027100     05      FILLER              PIC X(04).                               
027200                                                                          
027300*----------------------------------------------------------------*        
027400* Uebergabe aus/an Aufrufer - siehe Copy-Glied SSFPWD1                    
027500* Linkage to/from caller - see copy member SSFPWD1                        
027600*----------------------------------------------------------------*        
027700     COPY    SSFPWD1.                                                     
027800                                                                          
027900 EXTENDED-STORAGE SECTION.                                                
028000                                                                          
028100 LINKAGE SECTION.                                                         
028200                                                                          
028300 PROCEDURE DIVISION USING LINK-REC.                                       
028400******************************************************************        
028500* Steuerungs-Section / Control Section                                    
028600******************************************************************        
028700 A100-CONTROL SECTION.                                                    
028800 A100-00.                                                                 
028900**  ---> wenn SWITCH-15 gesetzt ist, nur Versionsstempel zeigen           
029000**  ---> if SWITCH-15 is on, show version stamp only and stop             
029100     IF  SHOW-VERSION                                                     
029200         DISPLAY K-MODUL " -- RELEASE " K-RELEASE                         
029300         STOP RUN                                                         
029400     END-IF                                                               
029500                                                                          
029600     PERFORM B000-STARTUP                                                 
029700     IF  W-PROGRAM-ABEND                                                  
029800         CONTINUE                                                         
029900     ELSE                                                                 
030000         PERFORM B100-PROCESS                                             
030100     END-IF                                                               
030200     PERFORM B090-TERMINATE                                               
030300     EXIT PROGRAM                                                         
030400     .                                                                    
030500 A100-99.                                                                 
030600     EXIT.                                                                
030700                                                                          
030800******************************************************************        
030900* Vorlauf / Startup                                                       
031000******************************************************************        
031100 B000-STARTUP SECTION.                                                    
031200 B000-00.                                                                 
031300     PERFORM C000-INIT                                                    
031400                                                                          
031500     IF  W-FIRST-CALL                                                     
031600         PERFORM C051-COMPUTE-BANNED-WORD-LEN                             
031700             VARYING C4-BANNED-IDX FROM 1 BY 1                            
031800             UNTIL C4-BANNED-IDX > K-BANNED-WORD-MAX                      
031900         SET W-NOT-FIRST-CALL TO TRUE                                     
032000     END-IF                                                               
032100     .                                                                    
032200 B000-99.                                                                 
032300     EXIT.                                                                
032400                                                                          
032500******************************************************************        
032600* Nachlauf / Termination - set the LINK-RC the caller sees                
032700******************************************************************        
032800 B090-TERMINATE SECTION.                                                  
032900 B090-00.                                                                 
033000     IF  W-PROGRAM-ABEND                                                  
033100         MOVE 9999 TO LINK-RC                                             
033200     ELSE                                                                 
033300         MOVE ZERO TO LINK-RC                                             
033400     END-IF                                                               
033500     .                                                                    
033600 B090-99.                                                                 
033700     EXIT.                                                                
033800                                                                          
033900******************************************************************        
034000* Verarbeitung / Processing - dispatch on LINK-CMD                        
034100******************************************************************        
034200 B100-PROCESS SECTION.                                                    
034300 B100-00.                                                                 
034400     EVALUATE TRUE                                                        
034500        WHEN LINK-CMD-CONFIGURE                                           
034600             PERFORM C050-LOAD-CONFIG                                     
034700                                                                          
034800        WHEN LINK-CMD-VALIDATE                                            
034900             PERFORM B120-VALIDATE-PASSWORD                               
035000                                                                          
035100        WHEN OTHER                                                        
035200             PERFORM Z900-LOG-BAD-COMMAND                                 
035300     END-EVALUATE                                                         
035400     .                                                                    
035500 B100-99.                                                                 
035600     EXIT.                                                                
035700                                                                          
035800******************************************************************        
035900* Initialisierung von Schaltern (nicht MODULE-STATE!)                     
036000* Initialize switches (never MODULE-STATE - it must persist)              
036100******************************************************************        
036200 C000-INIT SECTION.                                                       
036300 C000-00.                                                                 
036400     INITIALIZE SCHALTER                                                  
036500     .                                                                    
036600 C000-99.                                                                 
036700     EXIT.                                                                
036800                                                                          
036900******************************************************************        
037000* LINK-CMD "CF": policy an SAVED-POLICY uebernehmen                       
037100* LINK-CMD "CF": copy caller's policy into SAVED-POLICY                   
037200******************************************************************        
037300 C050-LOAD-CONFIG SECTION.                                                
037400 C050-00.                                                                 
037500     MOVE LINK-MIN-PASSWORD-LEN      TO SP-MIN-PASSWORD-LEN               
037600     MOVE LINK-MAX-PASSWORD-LEN      TO SP-MAX-PASSWORD-LEN               
037700     MOVE LINK-MIN-LOWER-ALPHA       TO SP-MIN-LOWER-ALPHA                
037800     MOVE LINK-MIN-UPPER-ALPHA       TO SP-MIN-UPPER-ALPHA                
037900     MOVE LINK-MIN-SPECIAL-CHARS     TO SP-MIN-SPECIAL-CHARS              
038000     MOVE LINK-MIN-NUMERIC-CHARS     TO SP-MIN-NUMERIC-CHARS              
038100     MOVE LINK-ALLOW-EXT-SYMBOLS     TO SP-ALLOW-EXT-SYMBOLS              
038200     MOVE LINK-LAST-PWD-DIFFER-CHARS TO SP-LAST-PWD-DIFFER-CHARS          
038300     MOVE LINK-PASSWORD-HISTORY-LEN  TO SP-PASSWORD-HISTORY-LEN           
038400     MOVE LINK-RESTRICT-BY-DICT      TO SP-RESTRICT-BY-DICT               
038500     MOVE LINK-ALLOW-PHONE-NUMBERS   TO SP-ALLOW-PHONE-NUMBERS            
038600     MOVE LINK-ALLOW-DATES           TO SP-ALLOW-DATES                    
038700     MOVE LINK-DICT-ACCURACY         TO SP-DICT-ACCURACY                  
038800     MOVE LINK-DICT-MIN-WORD-LEN     TO SP-DICT-MIN-WORD-LEN              
038900     .                                                                    
039000 C050-99.                                                                 
039100     EXIT.                                                                
039200                                                                          
039300******************************************************************        
039400* Laenge eines verbotenen Wortes bestimmen (Trailing Spaces weg)          
039500* Determine length of one banned word (strip trailing spaces)             
039600******************************************************************        
039700 C051-COMPUTE-BANNED-WORD-LEN SECTION.                                    
039800 C051-00.                                                                 
039900     PERFORM C052-BACK-UP-OVER-SPACE                                      
040000        VARYING C4-PTR FROM 20 BY -1                                      
040100        UNTIL C4-PTR = ZERO                                               
040200           OR W1-BANNED-WORD(C4-BANNED-IDX)(C4-PTR:1) NOT = SPACE         
040300     MOVE C4-PTR TO W1-BANNED-WORD-LEN(C4-BANNED-IDX)                     
040400     .                                                                    
040500 C051-99.                                                                 
040600     EXIT.                                                                
040700                                                                          
040800 C052-BACK-UP-OVER-SPACE SECTION.                                         
040900 C052-00.                                                                 
041000     CONTINUE                                                             
041100     .                                                                    
041200 C052-99.                                                                 
041300     EXIT.                                                                
041400                                                                          
041500******************************************************************        
041600* LINK-CMD "PW": eine Passwortpruefung ausfuehren                         
041700* LINK-CMD "PW": run one password validation                              
041800******************************************************************        
041900 B120-VALIDATE-PASSWORD SECTION.                                          
042000 B120-00.                                                                 
042100     MOVE SPACES               TO LINK-RESULT-REASON                      
042200     SET LINK-RESULT-PASS       TO TRUE                                   
042300     MOVE LINK-NEW-PASSWORD     TO W2-PASSWORD-TEXT                       
042400     MOVE LINK-NEW-PASSWORD     TO W2-PASSWORD-UPPER                      
042500     INSPECT W2-PASSWORD-UPPER CONVERTING                                 
042600             "abcdefghijklmnopqrstuvwxyz"                                 
042700          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                 
042800                                                                          
042900     PERFORM C100-CHECK-NULL-PASSWORD                                     
043000                                                                          
043100     IF  LINK-RESULT-PASS                                                 
043200         PERFORM C110-CHECK-LENGTH                                        
043300     END-IF                                                               
043400                                                                          
043500     IF  LINK-RESULT-PASS                                                 
043600         PERFORM C120-CLASSIFY-CHARACTERS                                 
043700     END-IF                                                               
043800                                                                          
043900     IF  LINK-RESULT-PASS                                                 
044000         PERFORM C130-CHECK-CLASS-MINIMUMS                                
044100     END-IF                                                               
044200                                                                          
044300     IF  LINK-RESULT-PASS                                                 
044400         PERFORM C140-CHECK-DATE-PATTERN                                  
044500     END-IF                                                               
044600                                                                          
044700     IF  LINK-RESULT-PASS                                                 
044800         PERFORM C150-CHECK-PHONE-PATTERN                                 
044900     END-IF                                                               
045000                                                                          
045100     IF  LINK-RESULT-PASS AND SP-DICT-RESTRICTED                          
045200         PERFORM C160-CHECK-DICTIONARY                                    
045300     END-IF                                                               
045400                                                                          
045500     IF  LINK-RESULT-PASS AND LINK-OLD-PASSWORD-COUNT > ZERO              
045600         PERFORM C170-CHECK-EDIT-DISTANCE                                 
045700     END-IF                                                               
045800                                                                          
045900     IF  LINK-RESULT-PASS AND LINK-OLD-PASSWORD-COUNT > ZERO              
046000         PERFORM C180-CHECK-HISTORY-REPEAT                                
046100     END-IF                                                               
046200                                                                          
046300     PERFORM C190-SET-RESULT-PASS                                         
046400     .                                                                    
046500 B120-99.                                                                 
046600     EXIT.                                                                
046700                                                                          
046800******************************************************************        
046900* Regel 1: Nullwert-Passwort / Rule 1: null password                      
047000******************************************************************        
047100 C100-CHECK-NULL-PASSWORD SECTION.                                        
047200 C100-00.                                                                 
047300     IF  LINK-NEW-PASSWORD-LEN = ZERO                                     
047400         MOVE "You cannot have a null password."                          
047500                                 TO LINK-RESULT-REASON                    
047600         SET LINK-RESULT-FAIL    TO TRUE                                  
047700     END-IF                                                               
047800     .                                                                    
047900 C100-99.                                                                 
048000     EXIT.                                                                
048100                                                                          
048200******************************************************************        
048300* Regel 2/3: Mindest-/Maximallaenge / Rule 2/3: min/max length            
048400******************************************************************        
048500 C110-CHECK-LENGTH SECTION.                                               
048600 C110-00.                                                                 
048700     IF  LINK-NEW-PASSWORD-LEN < SP-MIN-PASSWORD-LEN                      
048800         MOVE SP-MIN-PASSWORD-LEN TO D-NUM3                               
048900         PERFORM C910-TRIM-D-NUM3                                         
049000         STRING "The password must be at least "                          
049100                                        DELIMITED BY SIZE                 
049200                D-NUM3-TRIMMED          DELIMITED BY SPACE                
049300                " characters in length."                                  
049400                                        DELIMITED BY SIZE                 
049500             INTO LINK-RESULT-REASON                                      
049600         SET LINK-RESULT-FAIL TO TRUE                                     
049700     END-IF                                                               
049800                                                                          
049900     IF  LINK-RESULT-PASS                                                 
050000     AND LINK-NEW-PASSWORD-LEN > SP-MAX-PASSWORD-LEN                      
050100         MOVE SP-MAX-PASSWORD-LEN TO D-NUM3                               
050200         PERFORM C910-TRIM-D-NUM3                                         
050300         STRING "The password must be at less than "                      
050400                                        DELIMITED BY SIZE                 
050500                D-NUM3-TRIMMED          DELIMITED BY SPACE                
050600                " characters in length."                                  
050700                                        DELIMITED BY SIZE                 
050800             INTO LINK-RESULT-REASON                                      
050900         SET LINK-RESULT-FAIL TO TRUE                                     
051000     END-IF                                                               
051100     .                                                                    
051200 C110-99.                                                                 
051300     EXIT.                                                                
051400                                                                          
051500******************************************************************        
051600* Regel 4: Zeichen klassifizieren und zaehlen                             
051700* Rule 4: classify and count characters                                   
051800******************************************************************        
051900 C120-CLASSIFY-CHARACTERS SECTION.                                        
052000 C120-00.                                                                 
052100     MOVE ZERO TO C4-LOWER-COUNT C4-UPPER-COUNT                           
052200                  C4-NUMERIC-COUNT C4-SPECIAL-COUNT                       
052300     MOVE LINK-NEW-PASSWORD-LEN TO C4-LEN                                 
052400                                                                          
052500**  ---> CR1520 2006-02-14 GLR: stop scanning as soon as an               
052600**  ---> invalid character has failed the password, do not keep           
052700**  ---> classifying characters after LINK-RESULT-FAIL is set             
052800     PERFORM C121-CLASSIFY-ONE-CHARACTER                                  
052900        VARYING C4-I1 FROM 1 BY 1                                         
053000        UNTIL C4-I1 > C4-LEN OR LINK-RESULT-FAIL                          
053100     .                                                                    
053200 C120-99.                                                                 
053300     EXIT.                                                                
053400                                                                          
053500 C121-CLASSIFY-ONE-CHARACTER SECTION.                                     
053600 C121-00.                                                                 
053700**  ---> CR1402 2000-06-08 TJW: symbol range widened              CR1402  
053800**  ---> when SP-EXT-SYMBOLS-ON (32-255, not 32-126)                      
053900**  ---> CR1518 2006-02-14 GLR: test C4-NUM ranges, not the       CR1518  
054000**  ---> ALPHABETIC-LOWER/-UPPER classes - those classes are              
054100**  ---> TRUE for a lone SPACE, which was miscounting a blank             
054200**  ---> as a lowercase letter instead of a special character.            
054300     MOVE W2-PASSWORD-CHARS(C4-I1) TO C4-X2                               
054400     IF      C4-NUM >= 97 AND C4-NUM <= 122                               
054500             ADD 1 TO C4-LOWER-COUNT                                      
054600     ELSE IF C4-NUM >= 65 AND C4-NUM <= 90                                
054700             ADD 1 TO C4-UPPER-COUNT                                      
054800     ELSE IF C4-NUM >= 48 AND C4-NUM <= 57                                
054900             ADD 1 TO C4-NUMERIC-COUNT                                    
055000     ELSE IF SP-EXT-SYMBOLS-ON AND C4-NUM >= 32 AND C4-NUM <= 255         
055100             ADD 1 TO C4-SPECIAL-COUNT                                    
055200     ELSE IF (NOT SP-EXT-SYMBOLS-ON)                                      
055300             AND C4-NUM >= 32 AND C4-NUM <= 126                           
055400             ADD 1 TO C4-SPECIAL-COUNT                                    
055500     ELSE                                                                 
055600             PERFORM C900-SET-INVALID-CHAR                                
055700     END-IF                                                               
055800     .                                                                    
055900 C121-99.                                                                 
056000     EXIT.                                                                
056100                                                                          
056200******************************************************************        
056300* Ungueltiges Zeichen gefunden / invalid character found                  
056400******************************************************************        
056500 C900-SET-INVALID-CHAR SECTION.                                           
056600 C900-00.                                                                 
056700     MOVE "Invalid password character entered. You can use: a-z, "        
056800        & "A-Z, 0-9, Symbols"        TO LINK-RESULT-REASON                
056900     SET LINK-RESULT-FAIL             TO TRUE                             
057000     .                                                                    
057100 C900-99.                                                                 
057200     EXIT.                                                                
057300                                                                          
057400******************************************************************        
057500* Regel 5: Mindestzahl je Zeichenklasse                                   
057600* Rule 5: minimum count per character class                               
057700******************************************************************        
057800 C130-CHECK-CLASS-MINIMUMS SECTION.                                       
057900 C130-00.                                                                 
058000     IF  C4-LOWER-COUNT < SP-MIN-LOWER-ALPHA                              
058100         MOVE SP-MIN-LOWER-ALPHA TO D-NUM3                                
058200         PERFORM C910-TRIM-D-NUM3                                         
058300         STRING "The password must contain at least "                     
058400                                        DELIMITED BY SIZE                 
058500                D-NUM3-TRIMMED          DELIMITED BY SPACE                
058600                " lowercase alpha (a-z) characters."                      
058700                                        DELIMITED BY SIZE                 
058800             INTO LINK-RESULT-REASON                                      
058900         SET LINK-RESULT-FAIL TO TRUE                                     
059000     END-IF                                                               
059100                                                                          
059200     IF  LINK-RESULT-PASS AND C4-UPPER-COUNT < SP-MIN-UPPER-ALPHA         
059300         MOVE SP-MIN-UPPER-ALPHA TO D-NUM3                                
059400         PERFORM C910-TRIM-D-NUM3                                         
059500         STRING "The password must contain at least "                     
059600                                        DELIMITED BY SIZE                 
059700                D-NUM3-TRIMMED          DELIMITED BY SPACE                
059800                " uppercase alpha (A-Z) characters."                      
059900                                        DELIMITED BY SIZE                 
060000             INTO LINK-RESULT-REASON                                      
060100         SET LINK-RESULT-FAIL TO TRUE                                     
060200     END-IF                                                               
060300                                                                          
060400     IF  LINK-RESULT-PASS                                                 
060500     AND C4-NUMERIC-COUNT < SP-MIN-NUMERIC-CHARS                          
060600         MOVE SP-MIN-NUMERIC-CHARS TO D-NUM3                              
060700         PERFORM C910-TRIM-D-NUM3                                         
060800         STRING "The password must contain at least "                     
060900                                        DELIMITED BY SIZE                 
061000                D-NUM3-TRIMMED          DELIMITED BY SPACE                
061100                " numerical (0-9) characters."                            
061200                                        DELIMITED BY SIZE                 
061300             INTO LINK-RESULT-REASON                                      
061400         SET LINK-RESULT-FAIL TO TRUE                                     
061500     END-IF                                                               
061600                                                                          
061700     IF  LINK-RESULT-PASS                                                 
061800     AND C4-SPECIAL-COUNT < SP-MIN-SPECIAL-CHARS                          
061900         MOVE SP-MIN-SPECIAL-CHARS TO D-NUM3                              
062000         PERFORM C910-TRIM-D-NUM3                                         
062100         STRING "The password must contain at least "                     
062200                                        DELIMITED BY SIZE                 
062300                D-NUM3-TRIMMED          DELIMITED BY SPACE                
062400                " special (symbols such as: !@#) characters."             
062500                                        DELIMITED BY SIZE                 
062600             INTO LINK-RESULT-REASON                                      
062700         SET LINK-RESULT-FAIL TO TRUE                                     
062800     END-IF                                                               
062900     .                                                                    
063000 C130-99.                                                                 
063100     EXIT.                                                                
063200                                                                          
063300******************************************************************        
063400* Regel 6: Datumsmuster verboten / Rule 6: date pattern ban               
063500* CR1005 1990-05-14 RFH: original date-ban coding                 CR1005  
063600******************************************************************        
063700 C140-CHECK-DATE-PATTERN SECTION.                                         
063800 C140-00.                                                                 
063900     IF  NOT SP-DATES-OK                                                  
064000         PERFORM C141-SCAN-FOR-DATE-AT                                    
064100             VARYING W-START-POS FROM 1 BY 1                              
064200             UNTIL W-START-POS > LINK-NEW-PASSWORD-LEN                    
064300                OR W-DATE-PATTERN-FOUND                                   
064400                                                                          
064500         IF  W-DATE-PATTERN-FOUND                                         
064600             MOVE "Your password cannot contain dates."                   
064700                                     TO LINK-RESULT-REASON                
064800             SET LINK-RESULT-FAIL     TO TRUE                             
064900         END-IF                                                           
065000     END-IF                                                               
065100     .                                                                    
065200 C140-99.                                                                 
065300     EXIT.                                                                
065400                                                                          
065500 C141-SCAN-FOR-DATE-AT SECTION.                                           
065600 C141-00.                                                                 
065700     PERFORM C142-TRY-LEN1                                                
065800        VARYING W-LEN1 FROM 1 BY 1 UNTIL W-LEN1 > 4                       
065900                                       OR W-DATE-PATTERN-FOUND            
066000     .                                                                    
066100 C141-99.                                                                 
066200     EXIT.                                                                
066300                                                                          
066400 C142-TRY-LEN1 SECTION.                                                   
066500 C142-00.                                                                 
066600     MOVE W-START-POS TO W-CHECK-POS                                      
066700     MOVE W-LEN1       TO W-CHECK-LEN                                     
066800     PERFORM C960-DIGIT-RUN-OK                                            
066900     IF  W-RUN-IS-NUMERIC                                                 
067000         COMPUTE W-POS = W-START-POS + W-LEN1                             
067100         IF  W-POS <= LINK-NEW-PASSWORD-LEN                               
067200             MOVE W2-PASSWORD-CHARS(W-POS) TO W-SEP-CHAR                  
067300             IF  W-DATE-SEP-OK                                            
067400                 ADD 1 TO W-POS                                           
067500                 PERFORM C143-TRY-LEN2                                    
067600                    VARYING W-LEN2 FROM 1 BY 1                            
067700                    UNTIL W-LEN2 > 2 OR W-DATE-PATTERN-FOUND              
067800             END-IF                                                       
067900         END-IF                                                           
068000     END-IF                                                               
068100     .                                                                    
068200 C142-99.                                                                 
068300     EXIT.                                                                
068400                                                                          
068500 C143-TRY-LEN2 SECTION.                                                   
068600 C143-00.                                                                 
068700     MOVE W-POS   TO W-CHECK-POS                                          
068800     MOVE W-LEN2  TO W-CHECK-LEN                                          
068900     PERFORM C960-DIGIT-RUN-OK                                            
069000     IF  W-RUN-IS-NUMERIC                                                 
069100         COMPUTE W-POS = W-CHECK-POS + W-LEN2                             
069200         IF  W-POS <= LINK-NEW-PASSWORD-LEN                               
069300             MOVE W2-PASSWORD-CHARS(W-POS) TO W-SEP-CHAR                  
069400             IF  W-DATE-SEP-OK                                            
069500                 ADD 1 TO W-POS                                           
069600                 PERFORM C144-TRY-LEN3                                    
069700                    VARYING W-LEN3 FROM 1 BY 1                            
069800                    UNTIL W-LEN3 > 4 OR W-DATE-PATTERN-FOUND              
069900             END-IF                                                       
070000         END-IF                                                           
070100     END-IF                                                               
070200     .                                                                    
070300 C143-99.                                                                 
070400     EXIT.                                                                
070500                                                                          
070600 C144-TRY-LEN3 SECTION.                                                   
070700 C144-00.                                                                 
070800     MOVE W-POS   TO W-CHECK-POS                                          
070900     MOVE W-LEN3  TO W-CHECK-LEN                                          
071000     PERFORM C960-DIGIT-RUN-OK                                            
071100     IF  W-RUN-IS-NUMERIC                                                 
071200         SET W-DATE-PATTERN-FOUND TO TRUE                                 
071300     END-IF                                                               
071400     .                                                                    
071500 C144-99.                                                                 
071600     EXIT.                                                                
071700                                                                          
071800******************************************************************        
071900* Regel 7: Telefonnummernmuster verboten                                  
072000* Rule 7: phone number pattern ban (CR1041)                               
072100******************************************************************        
072200 C150-CHECK-PHONE-PATTERN SECTION.                                        
072300 C150-00.                                                                 
072400     IF  NOT SP-PHONE-NUMBERS-OK                                          
072500         PERFORM C151-SCAN-FOR-PHONE-AT                                   
072600             VARYING W-START-POS FROM 1 BY 1                              
072700             UNTIL W-START-POS > LINK-NEW-PASSWORD-LEN                    
072800                OR W-PHONE-PATTERN-FOUND                                  
072900                                                                          
073000         IF  W-PHONE-PATTERN-FOUND                                        
073100             MOVE "Your password cannot contain phone numbers."           
073200                                     TO LINK-RESULT-REASON                
073300             SET LINK-RESULT-FAIL     TO TRUE                             
073400         END-IF                                                           
073500     END-IF                                                               
073600     .                                                                    
073700 C150-99.                                                                 
073800     EXIT.                                                                
073900                                                                          
074000 C151-SCAN-FOR-PHONE-AT SECTION.                                          
074100 C151-00.                                                                 
074200     MOVE W-START-POS TO W-CHECK-POS                                      
074300     MOVE 3           TO W-CHECK-LEN                                      
074400     PERFORM C960-DIGIT-RUN-OK                                            
074500     IF  W-RUN-IS-NUMERIC                                                 
074600         COMPUTE W-POS = W-START-POS + 3                                  
074700         IF  W-POS <= LINK-NEW-PASSWORD-LEN                               
074800             MOVE W2-PASSWORD-CHARS(W-POS) TO W-SEP-CHAR                  
074900             IF  W-PHONE-SEP-OK                                           
075000                 ADD 1 TO W-POS                                           
075100                 PERFORM C152-TRY-EXCHANGE                                
075200             END-IF                                                       
075300         END-IF                                                           
075400     END-IF                                                               
075500     .                                                                    
075600 C151-99.                                                                 
075700     EXIT.                                                                
075800                                                                          
075900 C152-TRY-EXCHANGE SECTION.                                               
076000 C152-00.                                                                 
076100     MOVE W-POS TO W-CHECK-POS                                            
076200     MOVE 3     TO W-CHECK-LEN                                            
076300     PERFORM C960-DIGIT-RUN-OK                                            
076400     IF  W-RUN-IS-NUMERIC                                                 
076500         COMPUTE W-POS = W-CHECK-POS + 3                                  
076600         IF  W-POS <= LINK-NEW-PASSWORD-LEN                               
076700             MOVE W2-PASSWORD-CHARS(W-POS) TO W-SEP-CHAR                  
076800             IF  W-PHONE-SEP-OK                                           
076900                 ADD 1 TO W-POS                                           
077000                 PERFORM C153-TRY-LINE-NUMBER                             
077100             END-IF                                                       
077200         END-IF                                                           
077300     END-IF                                                               
077400     .                                                                    
077500 C152-99.                                                                 
077600     EXIT.                                                                
077700                                                                          
077800 C153-TRY-LINE-NUMBER SECTION.                                            
077900 C153-00.                                                                 
078000     MOVE W-POS TO W-CHECK-POS                                            
078100     MOVE 4     TO W-CHECK-LEN                                            
078200     PERFORM C960-DIGIT-RUN-OK                                            
078300     IF  W-RUN-IS-NUMERIC                                                 
078400         SET W-PHONE-PATTERN-FOUND TO TRUE                                
078500     END-IF                                                               
078600     .                                                                    
078700 C153-99.                                                                 
078800     EXIT.                                                                
078900                                                                          
079000******************************************************************        
079100* Hilfsprogramm: ist W2-PASSWORD-CHARS(W-CHECK-POS) fuer                  
079200* W-CHECK-LEN Stellen komplett numerisch und im Rahmen?                   
079300* Helper: is W2-PASSWORD-CHARS(W-CHECK-POS) numeric for                   
079400* W-CHECK-LEN positions and still within the password?                    
079500******************************************************************        
079600 C960-DIGIT-RUN-OK SECTION.                                               
079700 C960-00.                                                                 
079800     SET W-RUN-IS-NUMERIC TO TRUE                                         
079900     IF  (W-CHECK-POS + W-CHECK-LEN - 1) > LINK-NEW-PASSWORD-LEN          
080000         SET W-RUN-NOT-NUMERIC TO TRUE                                    
080100     ELSE                                                                 
080200         PERFORM C961-CHECK-ONE-DIGIT                                     
080300             VARYING W-CHECK-IDX FROM W-CHECK-POS BY 1                    
080400             UNTIL W-CHECK-IDX > (W-CHECK-POS + W-CHECK-LEN - 1)          
080500                OR W-RUN-NOT-NUMERIC                                      
080600     END-IF                                                               
080700     .                                                                    
080800 C960-99.                                                                 
080900     EXIT.                                                                
081000                                                                          
081100 C961-CHECK-ONE-DIGIT SECTION.                                            
081200 C961-00.                                                                 
081300     IF  W2-PASSWORD-CHARS(W-CHECK-IDX) IS NOT NUMERIC                    
081400         SET W-RUN-NOT-NUMERIC TO TRUE                                    
081500     END-IF                                                               
081600     .                                                                    
081700 C961-99.                                                                 
081800     EXIT.                                                                
081900                                                                          
082000******************************************************************        
082100* Regel 8: Woerterbuch-Ersatzpruefung / Rule 8: dictionary                
082200* substitute check (CR1309 - see Appendix C note above)                   
082300******************************************************************        
082400 C160-CHECK-DICTIONARY SECTION.                                           
082500 C160-00.                                                                 
082600     SET W-DICTIONARY-CLEAN TO TRUE                                       
082700     PERFORM C161-SCAN-FOR-BANNED-WORD                                    
082800        VARYING C4-BANNED-IDX FROM 1 BY 1                                 
082900        UNTIL C4-BANNED-IDX > K-BANNED-WORD-MAX                           
083000           OR W-DICTIONARY-HIT                                            
083100                                                                          
083200     IF  W-DICTIONARY-HIT                                                 
083300         MOVE "Your password cannot contain dictionary words."            
083400                                 TO LINK-RESULT-REASON                    
083500         SET LINK-RESULT-FAIL    TO TRUE                                  
083600     END-IF                                                               
083700     .                                                                    
083800 C160-99.                                                                 
083900     EXIT.                                                                
084000                                                                          
084100 C161-SCAN-FOR-BANNED-WORD SECTION.                                       
084200 C161-00.                                                                 
084300     IF  W1-BANNED-WORD-LEN(C4-BANNED-IDX) > ZERO                         
084400         PERFORM C162-TRY-BANNED-WORD-AT                                  
084500            VARYING W-START-POS FROM 1 BY 1                               
084600            UNTIL W-START-POS >                                           
084700                    (LINK-NEW-PASSWORD-LEN                                
084800                       - W1-BANNED-WORD-LEN(C4-BANNED-IDX) + 1)           
084900               OR W-DICTIONARY-HIT                                        
085000     END-IF                                                               
085100     .                                                                    
085200 C161-99.                                                                 
085300     EXIT.                                                                
085400                                                                          
085500 C162-TRY-BANNED-WORD-AT SECTION.                                         
085600 C162-00.                                                                 
085700     IF  W2-PASSWORD-UPPER(W-START-POS:                                   
085800                            W1-BANNED-WORD-LEN(C4-BANNED-IDX))            
085900              = W1-BANNED-WORD(C4-BANNED-IDX)                             
086000                    (1:W1-BANNED-WORD-LEN(C4-BANNED-IDX))                 
086100         SET W-DICTIONARY-HIT TO TRUE                                     
086200     END-IF                                                               
086300     .                                                                    
086400 C162-99.                                                                 
086500     EXIT.                                                                
086600                                                                          
086700******************************************************************        
086800* Regel 9: Abstand zum letzten Passwort (Levenshtein)                     
086900* Rule 9: distance from most-recent password (CR1215)                     
087000******************************************************************        
087100 C170-CHECK-EDIT-DISTANCE SECTION.                                        
087200 C170-00.                                                                 
087300     MOVE LINK-OLD-PASSWORDS-TABLE(1) TO W2-OLD-PASSWORD-TEXT             
087400     PERFORM C171-FIND-OLD-PASSWORD-LEN                                   
087500     PERFORM C175-LEVENSHTEIN-DISTANCE                                    
087600                                                                          
087700     IF  C4-EDIT-DISTANCE < SP-LAST-PWD-DIFFER-CHARS                      
087800         MOVE SP-LAST-PWD-DIFFER-CHARS TO D-NUM3                          
087900         PERFORM C910-TRIM-D-NUM3                                         
088000         STRING "The password must differ by at least "                   
088100                                        DELIMITED BY SIZE                 
088200                D-NUM3-TRIMMED          DELIMITED BY SPACE                
088300                " characters."          DELIMITED BY SIZE                 
088400             INTO LINK-RESULT-REASON                                      
088500         SET LINK-RESULT-FAIL TO TRUE                                     
088600     END-IF                                                               
088700     .                                                                    
088800 C170-99.                                                                 
088900     EXIT.                                                                
089000                                                                          
089100 C171-FIND-OLD-PASSWORD-LEN SECTION.                                      
089200 C171-00.                                                                 
089300     PERFORM C172-BACK-UP-OVER-SPACE                                      
089400        VARYING C4-OLD-LEN FROM 50 BY -1                                  
089500        UNTIL C4-OLD-LEN = ZERO                                           
089600           OR W2-OLD-PASSWORD-CHARS(C4-OLD-LEN) NOT = SPACE               
089700     .                                                                    
089800 C171-99.                                                                 
089900     EXIT.                                                                
090000                                                                          
090100 C172-BACK-UP-OVER-SPACE SECTION.                                         
090200 C172-00.                                                                 
090300     CONTINUE                                                             
090400     .                                                                    
090500 C172-99.                                                                 
090600     EXIT.                                                                
090700                                                                          
090800 C175-LEVENSHTEIN-DISTANCE SECTION.                                       
090900 C175-00.                                                                 
091000     MOVE LINK-NEW-PASSWORD-LEN TO W3-LEV-LEN1                            
091100     MOVE C4-OLD-LEN           TO W3-LEV-LEN2                             
091200                                                                          
091300     PERFORM C176-INIT-BASE-ROW                                           
091400        VARYING W3-LEV-J FROM 0 BY 1 UNTIL W3-LEV-J > W3-LEV-LEN2         
091500                                                                          
091600     PERFORM C177-FILL-ONE-ROW                                            
091700        VARYING W3-LEV-I FROM 1 BY 1 UNTIL W3-LEV-I > W3-LEV-LEN1         
091800                                                                          
091900     MOVE W3-PREV-ROW(W3-LEV-LEN2 + 1) TO C4-EDIT-DISTANCE                
092000     .                                                                    
092100 C175-99.                                                                 
092200     EXIT.                                                                
092300                                                                          
092400 C176-INIT-BASE-ROW SECTION.                                              
092500 C176-00.                                                                 
092600     MOVE W3-LEV-J TO W3-PREV-ROW(W3-LEV-J + 1)                           
092700     .                                                                    
092800 C176-99.                                                                 
092900     EXIT.                                                                
093000                                                                          
093100 C177-FILL-ONE-ROW SECTION.                                               
093200 C177-00.                                                                 
093300     MOVE W3-LEV-I TO W3-CURR-ROW(1)                                      
093400     PERFORM C178-FILL-ONE-CELL                                           
093500        VARYING W3-LEV-J FROM 1 BY 1 UNTIL W3-LEV-J > W3-LEV-LEN2         
093600     PERFORM C179-COPY-CURR-TO-PREV                                       
093700        VARYING W3-LEV-J FROM 0 BY 1 UNTIL W3-LEV-J > W3-LEV-LEN2         
093800     .                                                                    
093900 C177-99.                                                                 
094000     EXIT.                                                                
094100                                                                          
094200 C178-FILL-ONE-CELL SECTION.                                              
094300 C178-00.                                                                 
094400     IF  W2-PASSWORD-CHARS(W3-LEV-I) =                                    
094500             W2-OLD-PASSWORD-CHARS(W3-LEV-J)                              
094600         MOVE ZERO TO W3-LEV-COST                                         
094700     ELSE                                                                 
094800         MOVE 1    TO W3-LEV-COST                                         
094900     END-IF                                                               
095000                                                                          
095100     COMPUTE W3-DEL-COST = W3-PREV-ROW(W3-LEV-J + 1) + 1                  
095200     COMPUTE W3-INS-COST = W3-CURR-ROW(W3-LEV-J) + 1                      
095300     COMPUTE W3-SUB-COST = W3-PREV-ROW(W3-LEV-J) + W3-LEV-COST            
095400                                                                          
095500     MOVE W3-DEL-COST TO W3-CURR-ROW(W3-LEV-J + 1)                        
095600                                                                          
095700     IF  W3-INS-COST < W3-CURR-ROW(W3-LEV-J + 1)                          
095800         MOVE W3-INS-COST TO W3-CURR-ROW(W3-LEV-J + 1)                    
095900     END-IF                                                               
096000                                                                          
096100     IF  W3-SUB-COST < W3-CURR-ROW(W3-LEV-J + 1)                          
096200         MOVE W3-SUB-COST TO W3-CURR-ROW(W3-LEV-J + 1)                    
096300     END-IF                                                               
096400     .                                                                    
096500 C178-99.                                                                 
096600     EXIT.                                                                
096700                                                                          
096800 C179-COPY-CURR-TO-PREV SECTION.                                          
096900 C179-00.                                                                 
097000     MOVE W3-CURR-ROW(W3-LEV-J + 1)                                       
097100       TO W3-PREV-ROW(W3-LEV-J + 1)                                       
097200     .                                                                    
097300 C179-99.                                                                 
097400     EXIT.                                                                
097500                                                                          
097600******************************************************************        
097700* Regel 10: Wiederverwendung eines frueheren Passworts                    
097800* Rule 10: previous-password repeat (CR1130, reworked CR1502)             
097900******************************************************************        
098000 C180-CHECK-HISTORY-REPEAT SECTION.                                       
098100 C180-00.                                                                 
098200     MOVE LINK-OLD-PASSWORD-COUNT TO C4-COUNT                             
098300**  ---> CR1502 2005-04-11 GLR: honor configured hist. length     CR1502  
098400     IF  C4-COUNT > SP-PASSWORD-HISTORY-LEN                               
098500         MOVE SP-PASSWORD-HISTORY-LEN TO C4-COUNT                         
098600     END-IF                                                               
098700                                                                          
098800     SET W-HISTORY-CLEAN TO TRUE                                          
098900     PERFORM C181-COMPARE-ONE-HISTORY-ENTRY                               
099000        VARYING C4-HISTORY-IDX FROM 1 BY 1                                
099100        UNTIL C4-HISTORY-IDX > C4-COUNT OR W-HISTORY-HIT                  
099200                                                                          
099300     IF  W-HISTORY-HIT                                                    
099400         MOVE SP-PASSWORD-HISTORY-LEN TO D-NUM3                           
099500         PERFORM C910-TRIM-D-NUM3                                         
099600         STRING "You may not use a password which has been used "         
099700                                        DELIMITED BY SIZE                 
099800                "within the last "      DELIMITED BY SIZE                 
099900                D-NUM3-TRIMMED          DELIMITED BY SPACE                
100000                " password changes."    DELIMITED BY SIZE                 
100100             INTO LINK-RESULT-REASON                                      
100200         SET LINK-RESULT-FAIL TO TRUE                                     
100300     END-IF                                                               
100400     .                                                                    
100500 C180-99.                                                                 
100600     EXIT.                                                                
100700                                                                          
100800 C181-COMPARE-ONE-HISTORY-ENTRY SECTION.                                  
100900 C181-00.                                                                 
101000     IF  LINK-NEW-PASSWORD =                                              
101100             LINK-OLD-PASSWORDS-TABLE(C4-HISTORY-IDX)                     
101200         SET W-HISTORY-HIT TO TRUE                                        
101300     END-IF                                                               
101400     .                                                                    
101500 C181-99.                                                                 
101600     EXIT.                                                                
101700                                                                          
101800******************************************************************        
101900* Regel 11: keine Regel verletzt - Passwort akzeptiert                    
102000* Rule 11: nothing failed above - password accepted                       
102100******************************************************************        
102200 C190-SET-RESULT-PASS SECTION.                                            
102300 C190-00.                                                                 
102400     IF  LINK-RESULT-PASS                                                 
102500         MOVE SPACES TO LINK-RESULT-REASON                                
102600     END-IF                                                               
102700     .                                                                    
102800 C190-99.                                                                 
102900     EXIT.                                                                
103000                                                                          
103100******************************************************************        
103200* Zaehler ohne fuehrende Nullen fuer Meldungstexte aufbereiten            
103300* Edit a count with leading zeros suppressed, for message text            
103400******************************************************************        
103500 C910-TRIM-D-NUM3 SECTION.                                                
103600 C910-00.                                                                 
103700     MOVE SPACES TO D-NUM3-TRIMMED                                        
103800     IF      D-NUM3(1:1) NOT = SPACE                                      
103900             MOVE D-NUM3       TO D-NUM3-TRIMMED                          
104000     ELSE IF D-NUM3(2:1) NOT = SPACE                                      
104100             MOVE D-NUM3(2:2)  TO D-NUM3-TRIMMED                          
104200     ELSE                                                                 
104300             MOVE D-NUM3(3:1)  TO D-NUM3-TRIMMED                          
104400     END-IF                                                               
104500     .                                                                    
104600 C910-99.                                                                 
104700     EXIT.                                                                
104800                                                                          
104900******************************************************************        
105000* Unbekanntes LINK-CMD gemeldet / unrecognised LINK-CMD reported          
105100******************************************************************        
105200**  ---> CR1521 2006-02-14 GLR: numbered range restored for the           
105300**  ---> abend path per house error-handling standard - GO TO             
105400**  ---> Z910-LAST skips a duplicate message if this SECTION is           
105500**  ---> ever re-entered on an already-abended call                       
105600 Z900-LOG-BAD-COMMAND SECTION.                                            
105700 Z900-00.                                                                 
105800     PERFORM Z910-FIRST THRU Z910-LAST                                    
105900     .                                                                    
106000 Z900-99.                                                                 
106100     EXIT.                                                                
106200                                                                          
106300 Z910-FIRST.                                                              
106400     IF  W-PROGRAM-ABEND                                                  
106500         GO TO Z910-LAST                                                  
106600     END-IF                                                               
106700     DISPLAY "*** " K-MODUL " - BAD LINK-CMD: " LINK-CMD " ***"           
106800 Z910-LAST.                                                               
106900     SET W-PROGRAM-ABEND TO TRUE                                          
107000     .                                                                    
107100                                                                          
107200******************************************************************        
107300* Ende Source-Programm / End of source program                            
107400******************************************************************        
